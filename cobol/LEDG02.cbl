000100******************************************************************
000200* PROGRAM-ID.  LEDG02
000300* AUTHOR.      J. CANO
000400* INSTALLATION. UNIZARBANK - LEDGER OPERATIONS
000500* DATE-WRITTEN. 02/08/1999
000600* DATE-COMPILED.
000700* SECURITY.    UNIZARBANK INTERNAL - LEDGER OPERATIONS ONLY
000800*
000900* CHANGE LOG
001000*   02/08/1999 JCANO   ORIGINAL - DEPOSIT POSTING ENGINE, CALLED  JCAN99  
001100*                      BY LEDG01 FOR TRX-TIPO "D" AND BY LEDG06
001200*                      FOR THE SAVINGS YIELD POST
001300*   11/22/1999 JCANO   REJECT MESSAGE RE-WORDED TO MATCH THE      JCAN99  
001400*                      WITHDRAWAL ENGINE'S WORDING STYLE
001500*   06/14/1999 JCANO   Y2K - CAMPOS-FECHA NOW CARRIES A 4-DIGIT   JCAN99  
001600*                      YEAR THROUGHOUT; NO 2-DIGIT YEAR FIELD IS
001700*                      KEPT ANYWHERE IN THIS PROGRAM
001800*   09/05/2001 MRUIZ   COMPUTE NOW SPECIFIES ROUNDED ON THE       MRUI01  
001900*                      BALANCE UPDATE PER THE AUDITOR'S REQUEST
002000*                      AFTER THE CENTRO BRANCH RECONCILIATION
002100*   03/02/2004 LFUENTE CR-1088 - NO LOGIC CHANGE, COMMENTS ONLY,  LFUE04  
002200*                      CLARIFYING THAT THIS ENGINE IS SHARED BY
002300*                      THE RENDIMENTO POST
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. LEDG02.
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000
003100 INPUT-OUTPUT SECTION.
003200
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500 01  CENT-SALDO               PIC S9(11) COMP-3.
003600 01  CENT-SALDO-RAW REDEFINES CENT-SALDO PIC X(6).
003700 01  CENT-VALOR               PIC S9(11) COMP-3.
003800 01  CENT-NOVO-SALDO          PIC S9(11) COMP-3.
003900 01  CENT-NOVO-SALDO-RAW REDEFINES CENT-NOVO-SALDO
004000         PIC X(6).
004100
004200 LINKAGE SECTION.
004300*    ACCOUNT-TABLE IS THE CALLER'S ARGUMENT, NOT THIS
004400*    PROGRAM'S OWN STORAGE - MUST LIVE HERE, NOT IN
004500*    WORKING-STORAGE, OR THE BALANCE UPDATE BELOW NEVER
004600*    REACHES LEDG01'S COPY OF THE TABLE
004700 COPY LFACTBL.
004800 01  IDX                      PIC 9(4) COMP.
004900 01  VALOR                    PIC S9(9)V99 COMP-3.
005000 01  ENGINE-STATUS                   PIC X(1).
005100     88  ENGINE-STATUS-OK                VALUE "Y".
005200     88  ENGINE-STATUS-REJECTED          VALUE "N".
005300 01  MOTIVO                   PIC X(60).
005400
005500 PROCEDURE DIVISION USING ACCOUNT-TABLE IDX VALOR
005600         ENGINE-STATUS MOTIVO.
005700
005800 1000-POST-DEPOSIT.
005900*    BUSINESS RULE 1 - DEPOSIT VALIDATION (ALL ACCOUNT TYPES)
006000     MOVE "N" TO ENGINE-STATUS.
006100     MOVE SPACES TO MOTIVO.
006200
006300     IF VALOR NOT > 0
006400         MOVE "valor do deposito deve ser positivo." TO MOTIVO
006500         GO TO 1000-EXIT.
006600*    NOTE: MOTIVO CARRIES PLAIN ASCII, NO ACCENTED CHARACTERS
006700*    - SAME HOUSE CONVENTION AS THE OLD TELLER-LINE CRT SCREENS,
006800*    WHICH NEVER PRINTED AN ACCENT ON EITHER TERMINAL MODEL THE
006900*    BRANCHES USED
007000
007100     SET ACCT-IDX TO IDX.
007200
007300     COMPUTE CENT-SALDO ROUNDED =
007400             ACCT-SALDO-ATUAL(ACCT-IDX) * 100.
007500     COMPUTE CENT-VALOR ROUNDED = VALOR * 100.
007600     ADD CENT-VALOR TO CENT-SALDO
007700         GIVING CENT-NOVO-SALDO.
007800
007900     COMPUTE ACCT-SALDO-ATUAL(ACCT-IDX) ROUNDED =
008000             CENT-NOVO-SALDO / 100.
008100
008200     MOVE "Y" TO ENGINE-STATUS.
008300
008400 1000-EXIT.
008500     EXIT PROGRAM.
