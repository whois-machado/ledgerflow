000100*****************************************************************
000200* LFACCTM.CPY
000300* ACCOUNT-MASTER-RECORD - layout of one line of the ACCOUNT
000400* MASTER file (opening balances, one row per account, read once
000500* at the top of the LedgerFlow posting run).
000600*
000700* HISTORY
000800*   1996-02-12 JCANO   ORIGINAL LAYOUT - CHECKING/SAVINGS SPLIT   JCAN96  
000900*   1998-11-03 MRUIZ   ADDED ACCT-LIMITE-CHEQUE FOR OVERDRAFT     MRUI98  
001000*                      (PREVIOUSLY HELD IN A SEPARATE PARM FILE)
001100*   2003-06-30 LFUENTE CR-1042: WIDENED ACCT-NUMERO TO 6 DIGITS   LFUE03  
001200*                      TO MATCH THE NEW BRANCH NUMBERING SCHEME
001300*****************************************************************
001400 01  ACCOUNT-MASTER-RECORD.
001500*--------------------------------------------------------------*
001600*    KEY FIELDS                                                 *
001700*--------------------------------------------------------------*
001800     05  ACCT-CPF-TITULAR        PIC X(11).
001900     05  ACCT-NUMERO             PIC X(6).
002000     05  ACCT-AGENCIA            PIC X(4).
002100     05  ACCT-TIPO               PIC X(1).
002200         88  ACCT-TIPO-CORRENTE      VALUE "C".
002300         88  ACCT-TIPO-POUPANCA      VALUE "P".
002400*--------------------------------------------------------------*
002500*    BALANCE / LIMIT FIELDS - PACKED, 2 IMPLIED DECIMALS        *
002600*--------------------------------------------------------------*
002700     05  ACCT-SALDO-INICIAL      PIC S9(9)V99 COMP-3.
002800     05  ACCT-LIMITE-CHEQUE      PIC S9(7)V99 COMP-3.
002900*--------------------------------------------------------------*
003000*    RESERVED FOR FUTURE GROWTH - DO NOT REUSE WITHOUT          *
003100*    CLEARING WITH THE LEDGER CONTROL DESK (SEE CR-1042)        *
003200*--------------------------------------------------------------*
003300     05  FILLER                  PIC X(20).
