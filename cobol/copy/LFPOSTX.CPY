000100*****************************************************************
000200* LFPOSTX.CPY
000300* POSTED-TRANSACTION-RECORD - layout of one posted movement, one
000400* row per successfully posted request.  Written to the account's
000500* in-memory history table by ACCT-HISTORICO (see LFACTBL.CPY)
000600* and to the STATEMENT-REPORT detail section by LEDG05.
000700*
000800* HISTORY
000900*   1999-01-11 JCANO   ORIGINAL LAYOUT, MODELLED ON THE OLD       JCAN99  
001000*                      PRINTED MOVEMENT-TICKET FORMAT
001100*   2004-03-02 LFUENTE CR-1088: PTX-TIPO NOW CARRIES "R" FOR A    LFUE04  
001200*                      POSTED YIELD, SAME AS A DEPOSIT ON THE
001300*                      STATEMENT
001400*****************************************************************
001500 01  POSTED-TRANSACTION-RECORD.
001600*--------------------------------------------------------------*
001700*    PTX-ID IS A FORMATTED RUN-SCOPED COUNTER, NOT A KEY TO     *
001800*    ANY INDEXED FILE - KEPT X(8) SO IT PRINTS THE SAME WAY ON  *
001900*    EVERY STATEMENT LINE REGARDLESS OF RUN SIZE                *
002000*--------------------------------------------------------------*
002100     05  PTX-ID                  PIC X(8).
002200     05  PTX-CONTA-ORIGEM        PIC X(6).
002300     05  PTX-CONTA-DESTINO       PIC X(6).
002400     05  PTX-VALOR               PIC S9(9)V99 COMP-3.
002500     05  PTX-TIPO                PIC X(1).
002600         88  PTX-TIPO-DEPOSITO       VALUE "D".
002700         88  PTX-TIPO-SAQUE          VALUE "S".
002800         88  PTX-TIPO-TRANSFERENCIA  VALUE "T".
002900         88  PTX-TIPO-RENDIMENTO     VALUE "R".
003000     05  PTX-DATA                PIC X(8).
003100     05  PTX-HORA                PIC X(5).
003200     05  FILLER                  PIC X(10).
