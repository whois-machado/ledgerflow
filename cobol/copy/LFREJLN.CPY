000100*****************************************************************
000200* LFREJLN.CPY
000300* REJ-LINE-RECORD - one line of the REJECTED-REQUESTS listing,
000400* written by LEDG01 as each failed request is rejected (the
000500* same job run that posts the good ones, never a separate pass).
000600*
000700* HISTORY
000800*   1999-02-08 JCANO   ORIGINAL LAYOUT                            JCAN99  
000900*****************************************************************
001000 01  REJ-LINE-RECORD.
001100     05  REJ-CONTA               PIC X(6).
001200     05  FILLER                  PIC X(2)  VALUE SPACES.
001300     05  REJ-TIPO                PIC X(1).
001400     05  FILLER                  PIC X(2)  VALUE SPACES.
001500     05  REJ-VALOR               PIC -(7)9.99.
001600     05  FILLER                  PIC X(2)  VALUE SPACES.
001700     05  REJ-MOTIVO              PIC X(60).
001800     05  FILLER                  PIC X(10) VALUE SPACES.
