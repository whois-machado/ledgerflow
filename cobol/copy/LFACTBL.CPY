000100*****************************************************************
000200* LFACTBL.CPY
000300*
000400* ACCOUNT-TABLE - the in-memory account master built by
000500* LEDG01 at the top of the run (BATCH FLOW step 1) and shared,
000600* by reference, with every posting subprogram (LEDG02, LEDG03,
000700* LEDG04, LEDG06) and with the statement writer (LEDG05).
000800*
000900* The whole ACCOUNT-MASTER file is loaded here once - no indexed
001000* re-read per request, the way the old card-based ATM platform
001100* used to hit the account file for every single operation.  A
001200* run this size fits in memory, so ACCT-ENTRY is searched by
001300* ACCT-NUMERO with a straight serial SEARCH - the table is
001400* only ever as long as one branch consolidation's worth of
001500* accounts, so there has never been a case to justify keeping
001600* it in ACCT-NUMERO order just to run SEARCH ALL instead.
001700*
001800* Each account entry carries its own posted-transaction history
001900* (ACCT-HISTORICO) so the statement writer never has to go
002000* back to a transaction file - the whole run's results live in
002100* this one table until LEDG05 prints them and the job ends.
002200*
002300* HISTORY
002400*   1999-01-11 JCANO   ORIGINAL TABLE, 300 ACCOUNTS / 100         JCAN99  
002500*                      MOVEMENTS PER ACCOUNT
002600*   2001-09-05 MRUIZ   RAISED TO 500 ACCOUNTS FOR THE CENTRO      MRUI01  
002700*                      BRANCH CONSOLIDATION
002800*   2004-03-02 LFUENTE CR-1088: RAISED HISTORY TO 200 PER         LFUE04  
002900*                      ACCOUNT SO A MONTH-END YIELD RUN DOES NOT
003000*                      OVERFLOW ACCT-QTD-HISTORICO
003100*   2009-05-19 PDIAZ   ADDED ACCT-CTRL-ALT REDEFINES FOR THE      PDIA09  
003200*                      CONTROL-TOTALS DUMP USED WHEN LEDG05
003300*                      ABENDS MID-REPORT (SEE PSYS-ERR)
003400*****************************************************************
003500 01  ACCOUNT-TABLE.
003600     05  ACCT-COUNT           PIC 9(4) COMP.
003700     05  ACCT-ENTRY OCCURS 500 TIMES
003800             INDEXED BY ACCT-IDX.
003900*--------------------------------------------------------------*
004000*        KEY / IDENTIFYING FIELDS, CARRIED STRAIGHT FROM THE    *
004100*        ACCOUNT-MASTER AND CUSTOMER RECORDS                    *
004200*--------------------------------------------------------------*
004300         10  ACCT-NUMERO          PIC X(6).
004400         10  ACCT-CPF             PIC X(11).
004500         10  ACCT-AGENCIA         PIC X(4).
004600         10  ACCT-TIPO            PIC X(1).
004700             88  ACCT-IS-CORRENTE     VALUE "C".
004800             88  ACCT-IS-POUPANCA     VALUE "P".
004900*--------------------------------------------------------------*
005000*        BALANCE / LIMIT - PACKED, 2 DECIMALS                   *
005100*--------------------------------------------------------------*
005200         10  ACCT-SALDO-INICIAL   PIC S9(9)V99 COMP-3.
005300         10  ACCT-SALDO-ATUAL     PIC S9(9)V99 COMP-3.
005400         10  ACCT-LIMITE-CHEQUE   PIC S9(7)V99 COMP-3.
005500*--------------------------------------------------------------*
005600*        CONTROL-BREAK TOTALS, ACCUMULATED AS REQUESTS POST     *
005700*        AGAINST THIS ACCOUNT (SEE BUSINESS RULES AND REPORTS)  *
005800*--------------------------------------------------------------*
005900         10  ACCT-CTRL-GROUP.
006000             15  ACCT-QTD-TRANSACOES  PIC 9(4) COMP.
006100             15  ACCT-MOVIMENTO-NETO  PIC S9(9)V99 COMP-3.
006200         10  ACCT-CTRL-ALT REDEFINES ACCT-CTRL-GROUP.
006300             15  ACCT-CTRL-RAW        PIC X(8).
006400*--------------------------------------------------------------*
006500*        POSTED-TRANSACTION HISTORY, ONE ENTRY PER MOVEMENT     *
006600*        POSTED TO (OR FROM) THIS ACCOUNT DURING THE RUN        *
006700*--------------------------------------------------------------*
006800         10  ACCT-QTD-HISTORICO   PIC 9(4) COMP.
006900         10  ACCT-HISTORICO OCCURS 200 TIMES
007000                 INDEXED BY HIST-IDX.
007100             15  HIST-PTX-ID           PIC X(8).
007200             15  HIST-CONTA-ORIGEM     PIC X(6).
007300             15  HIST-CONTA-DESTINO    PIC X(6).
007400             15  HIST-VALOR            PIC S9(9)V99 COMP-3.
007500             15  HIST-TIPO             PIC X(1).
007600             15  HIST-DATA             PIC X(8).
007700             15  HIST-HORA             PIC X(5).
007800         10  FILLER                   PIC X(10).
