000100*****************************************************************
000200* LFCUSTBL.CPY
000300* CUSTOMER-TABLE - in-memory customer lookup, built once from
000400* the CUSTOMER file and searched by CPF to put a name on the
000500* STATEMENT-REPORT account heading.  Nothing else in the run
000600* needs the customer record.
000700*
000800* HISTORY
000900*   1999-01-11 JCANO   ORIGINAL TABLE, 300 CUSTOMERS              JCAN99  
001000*   2001-09-05 MRUIZ   RAISED TO 500 TO MATCH ACCOUNT-TABLE       MRUI01  
001100*****************************************************************
001200 01  CUSTOMER-TABLE.
001300     05  CUST-COUNT           PIC 9(4) COMP.
001400     05  CUST-ENTRY OCCURS 500 TIMES
001500             INDEXED BY CUST-IDX.
001600         10  CUST-CPF             PIC X(11).
001700         10  CUST-NOME            PIC X(40).
001800         10  CUST-EMAIL           PIC X(40).
001900         10  CUST-TELEFONE        PIC X(15).
002000         10  FILLER                  PIC X(10).
