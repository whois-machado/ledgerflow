000100******************************************************************
000200* PROGRAM-ID.  LEDG01
000300* AUTHOR.      J. CANO
000400* INSTALLATION. UNIZARBANK - LEDGER OPERATIONS
000500* DATE-WRITTEN. 01/11/1999
000600* DATE-COMPILED.
000700* SECURITY.    UNIZARBANK INTERNAL - LEDGER OPERATIONS ONLY
000800*
000900* CHANGE LOG
001000*   01/11/1999 JCANO   ORIGINAL - NIGHTLY LEDGER POSTING RUN.     JCAN99  
001100*                      REWORKED FROM THE OLD CARD-SWIPE ATM
001200*                      PLATFORM'S TRANSACTION DISPATCHER INTO A
001300*                      BATCH DRIVER: LOADS THE ACCOUNT AND
001400*                      CUSTOMER MASTERS, THEN READS
001500*                      TRANSACTION-REQUEST IN ARRIVAL ORDER AND
001600*                      CALLS THE RIGHT POSTING ENGINE FOR EACH ONE
001700*   07/22/1999 JCANO   TRX-TIPO "T" (TRANSFER) DISPATCH ADDED,    JCAN99  
001800*                      CALLS LEDG04
001900*   06/14/1999 JCANO   Y2K - FECHA-HOY NOW ACCEPTS A 4-DIGIT      JCAN99  
002000*                      YEAR (ACCEPT ... FROM DATE YYYYMMDD); THE
002100*                      OLD 2-DIGIT CAMPOS-FECHA GROUP IS GONE
002200*   08/09/2000 JCANO   REJECTS NOW WRITTEN TO THEIR OWN FILE      JCAN00  
002300*                      INSTEAD OF JUST BUMPING A COUNTER - THE
002400*                      RECONCILIATION DESK NEEDED TO SEE WHICH
002500*                      SLIPS DID NOT POST
002600*   03/02/2004 LFUENTE CR-1088 - TRX-TIPO "R" (SAVINGS YIELD)     LFUE04  
002700*                      DISPATCH ADDED, CALLS LEDG06
002800*   05/19/2009 PDIAZ   CR-1240 - PTX-SEQ WIDENED, SEE LEDG05      PDIA09  
002900*                      FOR THE MATCHING REPORT FIELD WIDTH
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. LEDG01.
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ACCOUNT-MASTER
004000         ASSIGN TO ACCTMAST
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS FS-ACCT.
004300     SELECT CUSTOMER-MASTER
004400         ASSIGN TO CUSTMAST
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-CUST.
004700     SELECT TRANSACTION-REQUEST
004800         ASSIGN TO TRXREQ
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FS-TRX.
005100     SELECT REJECTED-REQUESTS
005200         ASSIGN TO REJLIST
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-REJ.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  ACCOUNT-MASTER.
005900 COPY LFACCTM.
006000
006100 FD  CUSTOMER-MASTER.
006200 COPY LFCUSTM.
006300
006400 FD  TRANSACTION-REQUEST.
006500 COPY LFTRXRQ.
006600
006700 FD  REJECTED-REQUESTS.
006800 COPY LFREJLN.
006900
007000 WORKING-STORAGE SECTION.
007100 COPY LFACTBL.
007200 COPY LFCUSTBL.
007300*    ONE POSTED-TRANSACTION-RECORD IS BUILT PER MOVEMENT BELOW,
007400*    THEN GROUP-MOVED INTO THE ORIGEM/DESTINO HISTORICO ENTRY -
007500*    SEE 3900/3910 BELOW
007600 COPY LFPOSTX.
007700
007800 77  FS-ACCT                  PIC X(2).
007900 77  FS-CUST                  PIC X(2).
008000 77  FS-TRX                   PIC X(2).
008100 77  FS-REJ                   PIC X(2).
008200
008300 01  EOF-SWITCHES.
008400     05  EOF-ACCOUNT-SWITCH   PIC X(1)  VALUE "N".
008500         88  EOF-ACCOUNT             VALUE "Y".
008600     05  EOF-CUSTOMER-SWITCH  PIC X(1)  VALUE "N".
008700         88  EOF-CUSTOMER            VALUE "Y".
008800     05  EOF-TRX-SWITCH       PIC X(1)  VALUE "N".
008900         88  EOF-TRX                 VALUE "Y".
009000     05  FILLER                  PIC X(1).
009100
009200 01  FOUND-SWITCH             PIC X(1).
009300     88  ACCOUNT-FOUND               VALUE "Y".
009400     88  ACCOUNT-NOT-FOUND           VALUE "N".
009500
009600 01  PTX-SEQ                  PIC 9(8) COMP.
009700 01  PTX-SEQ-DISP             PIC 9(8).
009800 01  REJECT-COUNT             PIC 9(4) COMP.
009900 01  IDX-ORIGEM               PIC 9(4) COMP.
010000 01  IDX-DESTINO              PIC 9(4) COMP.
010100 01  SCAN-IDX                 PIC 9(4) COMP.
010200
010300 01  STATUS-ENGINE            PIC X(1).
010400     88  ENGINE-OK                   VALUE "Y".
010500     88  ENGINE-REJECTED             VALUE "N".
010600 01  MOTIVO-ENGINE            PIC X(60).
010700 01  VALOR-RENDIMENTO         PIC S9(9)V99 COMP-3.
010800
010900*--------------------------------------------------------------*
011000*    TODAY'S DATE/TIME, STAMPED ON EACH POSTED HISTORY ENTRY.   *
011100*    NO 2-DIGIT YEAR HELD ANYWHERE (SEE Y2K ENTRY ABOVE).       *
011200*--------------------------------------------------------------*
011300 01  FECHA-HOY                PIC 9(8).
011400 01  FECHA-HOY-ALT REDEFINES FECHA-HOY.
011500     05  FECHA-ANO.
011600         10  FECHA-SECULO         PIC 9(2).
011700         10  FECHA-ANO-CURTO      PIC 9(2).
011800     05  FECHA-MES            PIC 9(2).
011900     05  FECHA-DIA            PIC 9(2).
012000
012100 01  HORA-AGORA                PIC 9(8).
012200 01  HORA-AGORA-ALT REDEFINES HORA-AGORA.
012300     05  HORA-HH              PIC 9(2).
012400     05  HORA-MM              PIC 9(2).
012500     05  HORA-SS              PIC 9(2).
012600     05  HORA-CENT            PIC 9(2).
012700
012800 01  PTX-DATA                 PIC X(8).
012900 01  PTX-HORA                 PIC X(5).
013000
013100 PROCEDURE DIVISION.
013200 0000-MAIN-LOGIC.
013300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
013400     PERFORM 2000-LOAD-ACCOUNT-MASTER THRU 2000-EXIT.
013500     PERFORM 2100-LOAD-CUSTOMER-MASTER THRU 2100-EXIT.
013600     PERFORM 3000-PROCESS-TRANSACTIONS THRU 3000-EXIT.
013700     PERFORM 4000-FINISH-RUN THRU 4000-EXIT.
013800     STOP RUN.
013900
014000 1000-INITIALIZE.
014100     OPEN INPUT ACCOUNT-MASTER.
014200     IF FS-ACCT NOT = "00"
014300         GO TO 1900-ABEND-FILE-ERROR.
014400     OPEN INPUT CUSTOMER-MASTER.
014500     IF FS-CUST NOT = "00"
014600         GO TO 1900-ABEND-FILE-ERROR.
014700     OPEN INPUT TRANSACTION-REQUEST.
014800     IF FS-TRX NOT = "00"
014900         GO TO 1900-ABEND-FILE-ERROR.
015000     OPEN OUTPUT REJECTED-REQUESTS.
015100     IF FS-REJ NOT = "00"
015200         GO TO 1900-ABEND-FILE-ERROR.
015300
015400     MOVE 0 TO ACCT-COUNT.
015500     MOVE 0 TO CUST-COUNT.
015600     MOVE 0 TO PTX-SEQ.
015700     MOVE 0 TO REJECT-COUNT.
015800
015900     ACCEPT FECHA-HOY FROM DATE YYYYMMDD.
016000     ACCEPT HORA-AGORA FROM TIME.
016100*    PTX-DATA/PTX-HORA ARE FIXED INTERCHANGE FORMATS
016200*    (DD/MM/YY AND HH:MM) - SEE LFPOSTX.CPY.  FECHA-HOY ITSELF
016300*    STAYS A FULL 4-DIGIT YEAR INTERNALLY, Y2K ENTRY ABOVE
016400     STRING FECHA-DIA "/" FECHA-MES "/" FECHA-ANO-CURTO
016500         DELIMITED BY SIZE INTO PTX-DATA.
016600     STRING HORA-HH ":" HORA-MM
016700         DELIMITED BY SIZE INTO PTX-HORA.
016800     GO TO 1000-EXIT.
016900
017000 1900-ABEND-FILE-ERROR.
017100*    PSYS-ERR STYLE HALT - A BAD OPEN HERE MEANS THE NIGHTLY RUN
017200*    CANNOT BE TRUSTED, SO THE JOB STOPS RATHER THAN POSTING
017300*    AGAINST A PARTIAL MASTER
017400     DISPLAY "LEDG01 - FILE OPEN ERROR, RUN ABORTED".
017500     STOP RUN.
017600
017700 1000-EXIT.
017800     EXIT.
017900
018000 2000-LOAD-ACCOUNT-MASTER.
018100     PERFORM 2010-READ-ACCOUNT-MASTER THRU 2010-EXIT
018200         UNTIL EOF-ACCOUNT.
018300     GO TO 2000-EXIT.
018400
018500 2010-READ-ACCOUNT-MASTER.
018600     READ ACCOUNT-MASTER
018700         AT END
018800             MOVE "Y" TO EOF-ACCOUNT-SWITCH
018900             GO TO 2010-EXIT.
019000
019100     ADD 1 TO ACCT-COUNT.
019200     SET ACCT-IDX TO ACCT-COUNT.
019300     MOVE ACCT-NUMERO          TO ACCT-NUMERO(ACCT-IDX).
019400     MOVE ACCT-CPF-TITULAR     TO ACCT-CPF(ACCT-IDX).
019500     MOVE ACCT-AGENCIA         TO ACCT-AGENCIA(ACCT-IDX).
019600     MOVE ACCT-TIPO            TO ACCT-TIPO(ACCT-IDX).
019700     MOVE ACCT-SALDO-INICIAL   TO
019800             ACCT-SALDO-INICIAL(ACCT-IDX).
019900     MOVE ACCT-SALDO-INICIAL   TO
020000             ACCT-SALDO-ATUAL(ACCT-IDX).
020100     MOVE ACCT-LIMITE-CHEQUE   TO
020200             ACCT-LIMITE-CHEQUE(ACCT-IDX).
020300     MOVE 0 TO ACCT-QTD-TRANSACOES(ACCT-IDX).
020400     MOVE 0 TO ACCT-MOVIMENTO-NETO(ACCT-IDX).
020500     MOVE 0 TO ACCT-QTD-HISTORICO(ACCT-IDX).
020600
020700 2010-EXIT.
020800     EXIT.
020900
021000 2000-EXIT.
021100     EXIT.
021200
021300 2100-LOAD-CUSTOMER-MASTER.
021400     PERFORM 2110-READ-CUSTOMER-MASTER THRU 2110-EXIT
021500         UNTIL EOF-CUSTOMER.
021600     GO TO 2100-EXIT.
021700
021800 2110-READ-CUSTOMER-MASTER.
021900     READ CUSTOMER-MASTER
022000         AT END
022100             MOVE "Y" TO EOF-CUSTOMER-SWITCH
022200             GO TO 2110-EXIT.
022300
022400     ADD 1 TO CUST-COUNT.
022500     SET CUST-IDX TO CUST-COUNT.
022600     MOVE CLI-CPF        TO CUST-CPF(CUST-IDX).
022700     MOVE CLI-NOME       TO CUST-NOME(CUST-IDX).
022800     MOVE CLI-EMAIL      TO CUST-EMAIL(CUST-IDX).
022900     MOVE CLI-TELEFONE   TO CUST-TELEFONE(CUST-IDX).
023000
023100 2110-EXIT.
023200     EXIT.
023300
023400 2100-EXIT.
023500     EXIT.
023600
023700 3000-PROCESS-TRANSACTIONS.
023800     PERFORM 3010-READ-TRANSACTION-REQUEST THRU 3010-EXIT
023900         UNTIL EOF-TRX.
024000     GO TO 3000-EXIT.
024100
024200 3010-READ-TRANSACTION-REQUEST.
024300     READ TRANSACTION-REQUEST
024400         AT END
024500             MOVE "Y" TO EOF-TRX-SWITCH
024600             GO TO 3010-EXIT.
024700
024800     PERFORM 3100-DISPATCH-REQUEST THRU 3100-EXIT.
024900
025000 3010-EXIT.
025100     EXIT.
025200
025300 3000-EXIT.
025400     EXIT.
025500
025600 3100-DISPATCH-REQUEST.
025700     MOVE "N" TO FOUND-SWITCH.
025800     PERFORM 3200-FIND-ACCOUNT THRU 3200-EXIT
025900         VARYING SCAN-IDX FROM 1 BY 1
026000         UNTIL SCAN-IDX > ACCT-COUNT
026100             OR ACCOUNT-FOUND.
026200     IF ACCOUNT-NOT-FOUND
026300         MOVE "conta de origem nao cadastrada." TO
026400                 MOTIVO-ENGINE
026500         PERFORM 3800-REJECT-REQUEST THRU 3800-EXIT
026600         GO TO 3100-EXIT.
026700
026800     IF TRX-TIPO-DEPOSITO
026900         GO TO 3300-POST-DEPOSITO.
027000     IF TRX-TIPO-SAQUE
027100         GO TO 3400-POST-SAQUE.
027200     IF TRX-TIPO-TRANSFERENCIA
027300         GO TO 3500-POST-TRANSFERENCIA.
027400     IF TRX-TIPO-RENDIMENTO
027500         GO TO 3600-POST-RENDIMENTO.
027600
027700     MOVE "tipo de transacao desconhecido." TO MOTIVO-ENGINE
027800     PERFORM 3800-REJECT-REQUEST THRU 3800-EXIT.
027900     GO TO 3100-EXIT.
028000
028100 3300-POST-DEPOSITO.
028200     CALL "LEDG02" USING ACCOUNT-TABLE IDX-ORIGEM
028300         TRX-VALOR STATUS-ENGINE MOTIVO-ENGINE.
028400     IF ENGINE-OK
028500         PERFORM 3900-APPEND-HISTORY-ORIGEM THRU 3900-EXIT
028600         SET ACCT-IDX TO IDX-ORIGEM
028700         ADD TRX-VALOR TO
028800                 ACCT-MOVIMENTO-NETO(ACCT-IDX)
028900     ELSE
029000         PERFORM 3800-REJECT-REQUEST THRU 3800-EXIT.
029100     GO TO 3100-EXIT.
029200
029300 3400-POST-SAQUE.
029400     CALL "LEDG03" USING ACCOUNT-TABLE IDX-ORIGEM
029500         TRX-VALOR STATUS-ENGINE MOTIVO-ENGINE.
029600     IF ENGINE-OK
029700         PERFORM 3900-APPEND-HISTORY-ORIGEM THRU 3900-EXIT
029800         SET ACCT-IDX TO IDX-ORIGEM
029900         SUBTRACT TRX-VALOR FROM
030000                 ACCT-MOVIMENTO-NETO(ACCT-IDX)
030100     ELSE
030200         PERFORM 3800-REJECT-REQUEST THRU 3800-EXIT.
030300     GO TO 3100-EXIT.
030400
030500 3500-POST-TRANSFERENCIA.
030600     MOVE "N" TO FOUND-SWITCH.
030700     PERFORM 3210-FIND-DESTINO THRU 3210-EXIT
030800         VARYING SCAN-IDX FROM 1 BY 1
030900         UNTIL SCAN-IDX > ACCT-COUNT
031000             OR ACCOUNT-FOUND.
031100     IF ACCOUNT-NOT-FOUND
031200         MOVE "conta de destino nao cadastrada." TO
031300                 MOTIVO-ENGINE
031400         PERFORM 3800-REJECT-REQUEST THRU 3800-EXIT
031500         GO TO 3100-EXIT.
031600
031700     CALL "LEDG04" USING ACCOUNT-TABLE IDX-ORIGEM
031800         IDX-DESTINO TRX-VALOR STATUS-ENGINE
031900         MOTIVO-ENGINE.
032000     IF ENGINE-OK
032100         PERFORM 3900-APPEND-HISTORY-ORIGEM THRU 3900-EXIT
032200         PERFORM 3910-APPEND-HISTORY-DESTINO THRU 3910-EXIT
032300         SET ACCT-IDX TO IDX-ORIGEM
032400         SUBTRACT TRX-VALOR FROM
032500                 ACCT-MOVIMENTO-NETO(ACCT-IDX)
032600         SET ACCT-IDX TO IDX-DESTINO
032700         ADD TRX-VALOR TO
032800                 ACCT-MOVIMENTO-NETO(ACCT-IDX)
032900     ELSE
033000         PERFORM 3800-REJECT-REQUEST THRU 3800-EXIT.
033100     GO TO 3100-EXIT.
033200
033300 3600-POST-RENDIMENTO.
033400     CALL "LEDG06" USING ACCOUNT-TABLE IDX-ORIGEM
033500         TRX-TAXA VALOR-RENDIMENTO STATUS-ENGINE
033600         MOTIVO-ENGINE.
033700     IF ENGINE-OK
033800         PERFORM 3900-APPEND-HISTORY-ORIGEM THRU 3900-EXIT
033900         SET ACCT-IDX TO IDX-ORIGEM
034000         ADD VALOR-RENDIMENTO TO
034100                 ACCT-MOVIMENTO-NETO(ACCT-IDX)
034200     ELSE
034300         PERFORM 3800-REJECT-REQUEST THRU 3800-EXIT.
034400     GO TO 3100-EXIT.
034500
034600 3100-EXIT.
034700     EXIT.
034800
034900 3200-FIND-ACCOUNT.
035000     IF ACCT-NUMERO(SCAN-IDX) = TRX-CONTA-ORIGEM
035100         MOVE "Y" TO FOUND-SWITCH
035200         MOVE SCAN-IDX TO IDX-ORIGEM.
035300
035400 3200-EXIT.
035500     EXIT.
035600
035700 3210-FIND-DESTINO.
035800     IF ACCT-NUMERO(SCAN-IDX) = TRX-CONTA-DESTINO
035900         MOVE "Y" TO FOUND-SWITCH
036000         MOVE SCAN-IDX TO IDX-DESTINO.
036100
036200 3210-EXIT.
036300     EXIT.
036400
036500 3800-REJECT-REQUEST.
036600     ADD 1 TO REJECT-COUNT.
036700     MOVE TRX-CONTA-ORIGEM TO REJ-CONTA.
036800     MOVE TRX-TIPO         TO REJ-TIPO.
036900     MOVE TRX-VALOR        TO REJ-VALOR.
037000     MOVE MOTIVO-ENGINE TO REJ-MOTIVO.
037100     WRITE REJ-LINE-RECORD.
037200
037300 3800-EXIT.
037400     EXIT.
037500
037600 3900-APPEND-HISTORY-ORIGEM.
037700*    PTX-ID IS ASSIGNED ONCE HERE AND CARRIED AS-IS INTO 3910
037800*    BELOW ON A TRANSFER, SO BOTH STATEMENT LINES OF ONE
037900*    MOVEMENT SHARE IT
038000     ADD 1 TO PTX-SEQ.
038100     MOVE PTX-SEQ TO PTX-SEQ-DISP.
038200     MOVE PTX-SEQ-DISP  TO PTX-ID.
038300     MOVE TRX-CONTA-ORIGEM TO PTX-CONTA-ORIGEM.
038400     MOVE TRX-CONTA-DESTINO TO PTX-CONTA-DESTINO.
038500     IF TRX-TIPO-RENDIMENTO
038600         MOVE VALOR-RENDIMENTO TO PTX-VALOR
038700     ELSE
038800         MOVE TRX-VALOR TO PTX-VALOR.
038900     MOVE TRX-TIPO TO PTX-TIPO.
039000     MOVE PTX-DATA TO PTX-DATA.
039100     MOVE PTX-HORA TO PTX-HORA.
039200     SET ACCT-IDX TO IDX-ORIGEM.
039300     ADD 1 TO ACCT-QTD-HISTORICO(ACCT-IDX).
039400     ADD 1 TO ACCT-QTD-TRANSACOES(ACCT-IDX).
039500     SET HIST-IDX TO ACCT-QTD-HISTORICO(ACCT-IDX).
039600     MOVE POSTED-TRANSACTION-RECORD TO
039700             ACCT-HISTORICO(ACCT-IDX HIST-IDX).
039800
039900 3900-EXIT.
040000     EXIT.
040100
040200 3910-APPEND-HISTORY-DESTINO.
040300*    SAME POSTED-TRANSACTION-RECORD BUILT BY 3900 ABOVE, FILED A
040400*    SECOND TIME UNDER THE DESTINATION ACCOUNT SO ITS STATEMENT
040500*    SHOWS THE TRANSFER TOO - ONE LOGICAL MOVEMENT, TWO LINES
040600     SET ACCT-IDX TO IDX-DESTINO.
040700     ADD 1 TO ACCT-QTD-HISTORICO(ACCT-IDX).
040800     ADD 1 TO ACCT-QTD-TRANSACOES(ACCT-IDX).
040900     SET HIST-IDX TO ACCT-QTD-HISTORICO(ACCT-IDX).
041000     MOVE POSTED-TRANSACTION-RECORD TO
041100             ACCT-HISTORICO(ACCT-IDX HIST-IDX).
041200
041300 3910-EXIT.
041400     EXIT.
041500
041600 4000-FINISH-RUN.
041700     CALL "LEDG05" USING ACCOUNT-TABLE CUSTOMER-TABLE
041800         PTX-SEQ REJECT-COUNT.
041900     CLOSE ACCOUNT-MASTER.
042000     CLOSE CUSTOMER-MASTER.
042100     CLOSE TRANSACTION-REQUEST.
042200     CLOSE REJECTED-REQUESTS.
042300
042400 4000-EXIT.
042500     EXIT.
