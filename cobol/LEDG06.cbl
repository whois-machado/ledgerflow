000100******************************************************************
000200* PROGRAM-ID.  LEDG06
000300* AUTHOR.      M. RUIZ
000400* INSTALLATION. UNIZARBANK - LEDGER OPERATIONS
000500* DATE-WRITTEN. 03/02/2004
000600* DATE-COMPILED.
000700* SECURITY.    UNIZARBANK INTERNAL - LEDGER OPERATIONS ONLY
000800*
000900* CHANGE LOG
001000*   03/02/2004 LFUENTE CR-1088 - ORIGINAL.  REWORKED FROM THE OLD LFUE04  
001100*                      RECURRING-TRANSFER BATCH JOB INTO A
001200*                      SAVINGS YIELD ACCRUAL ENGINE: COMPUTES THE
001300*                      YIELD AND POSTS IT THROUGH THE DEPOSIT
001400*                      RULE, THE SAME AS ANY OTHER DEPOSIT
001500*   04/19/2004 LFUENTE CR-1088 - TAXA REJECTED IF NOT POSITIVE;   LFUE04  
001600*                      A ZERO-RATE REQUEST USED TO POST A
001700*                      ZERO-VALUE "DEPOSIT" THAT CONFUSED THE
001800*                      STATEMENT CONTROL BREAK
001900*   05/19/2009 PDIAZ   CR-1240 - CENT-RENDIMENTO WIDENED BY       PDIA09  
002000*                      ONE DIGIT AFTER A LARGE-BALANCE CENTRO
002100*                      BRANCH ACCOUNT OVERFLOWED IT
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. LEDG06.
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800
002900 INPUT-OUTPUT SECTION.
003000
003100 DATA DIVISION.
003200 WORKING-STORAGE SECTION.
003300 01  CENT-SALDO               PIC S9(11) COMP-3.
003400 01  CENT-SALDO-RAW REDEFINES CENT-SALDO PIC X(6).
003500 01  CENT-RENDIMENTO          PIC S9(11) COMP-3.
003600 01  CENT-RENDIMENTO-RAW REDEFINES CENT-RENDIMENTO
003700         PIC X(6).
003800 01  STATUS-DEPOSITO          PIC X(1).
003900 01  MOTIVO-DEPOSITO          PIC X(60).
004000
004100 LINKAGE SECTION.
004200*    ACCOUNT-TABLE IS THE CALLER'S ARGUMENT, NOT THIS
004300*    PROGRAM'S OWN STORAGE - MUST LIVE HERE, NOT IN
004400*    WORKING-STORAGE, OR THE YIELD POST BELOW NEVER REACHES
004500*    LEDG01'S COPY OF THE TABLE
004600 COPY LFACTBL.
004700 01  IDX                      PIC 9(4) COMP.
004800 01  TAXA                     PIC S9(1)V9(4) COMP-3.
004900 01  VALOR-OUT                PIC S9(9)V99 COMP-3.
005000 01  ENGINE-STATUS                   PIC X(1).
005100     88  ENGINE-STATUS-OK                VALUE "Y".
005200     88  ENGINE-STATUS-REJECTED          VALUE "N".
005300 01  MOTIVO                   PIC X(60).
005400
005500 PROCEDURE DIVISION USING ACCOUNT-TABLE IDX TAXA
005600         VALOR-OUT ENGINE-STATUS MOTIVO.
005700
005800 1000-POST-YIELD.
005900*    BUSINESS RULE 5 - SAVINGS YIELD ACCRUAL
006000     MOVE "N" TO ENGINE-STATUS.
006100     MOVE SPACES TO MOTIVO.
006200     MOVE 0 TO VALOR-OUT.
006300
006400     IF TAXA NOT > 0
006500         MOVE "Taxa deve ser maior que zero" TO MOTIVO
006600         GO TO 1000-EXIT.
006700
006800     SET ACCT-IDX TO IDX.
006900
007000     IF NOT ACCT-IS-POUPANCA(ACCT-IDX)
007100         MOVE "rendimento so se aplica a conta poupanca."
007200             TO MOTIVO
007300         GO TO 1000-EXIT.
007400
007500     COMPUTE CENT-SALDO ROUNDED =
007600             ACCT-SALDO-ATUAL(ACCT-IDX) * 100.
007700     COMPUTE CENT-RENDIMENTO ROUNDED =
007800             CENT-SALDO * TAXA.
007900     COMPUTE VALOR-OUT ROUNDED = CENT-RENDIMENTO / 100.
008000
008100     CALL "LEDG02" USING ACCOUNT-TABLE IDX VALOR-OUT
008200         STATUS-DEPOSITO MOTIVO-DEPOSITO.
008300
008400     IF STATUS-DEPOSITO NOT = "Y"
008500         MOVE MOTIVO-DEPOSITO TO MOTIVO
008600         GO TO 1000-EXIT.
008700
008800     MOVE "Y" TO ENGINE-STATUS.
008900
009000 1000-EXIT.
009100     EXIT PROGRAM.
