000100*****************************************************************
000200* LFCUSTM.CPY
000300* CUSTOMER-RECORD - layout of one line of the CUSTOMER file
000400* (one row per account holder, keyed by CPF, used only to put a
000500* name on the STATEMENT-REPORT heading).
000600*
000700* HISTORY
000800*   1997-04-18 JCANO   ORIGINAL LAYOUT                            JCAN97  
000900*   2001-09-05 MRUIZ   WIDENED CLI-EMAIL FOR THE INTERNET BANKING MRUI01  
001000*                      PILOT (CR-771), NEVER USED BY THIS JOB
001100*****************************************************************
001200 01  CUSTOMER-RECORD.
001300     05  CLI-CPF                 PIC X(11).
001400     05  CLI-NOME                PIC X(40).
001500     05  CLI-EMAIL               PIC X(40).
001600     05  CLI-TELEFONE            PIC X(15).
001700     05  FILLER                  PIC X(10).
