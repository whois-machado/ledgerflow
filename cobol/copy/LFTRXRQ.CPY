000100*****************************************************************
000200* LFTRXRQ.CPY
000300* TRANSACTION-REQUEST-RECORD - layout of one line of the
000400* TRANSACTION-REQUEST file.  One row per requested movement,
000500* processed strictly in file order by LEDG01 - this file is
000600* never sorted, it is the arrival order the old teller-window
000700* ledger used to post one slip at a time.
000800*
000900* HISTORY
001000*   1999-01-11 JCANO   ORIGINAL LAYOUT - DEPOSIT/WITHDRAWAL ONLY  JCAN99  
001100*   1999-07-22 JCANO   ADDED TRX-TIPO "T" (TRANSFER) AND          JCAN99  
001200*                      TRX-CONTA-DESTINO
001300*   2004-03-02 LFUENTE CR-1088: ADDED TRX-TIPO "R" (SAVINGS       LFUE04  
001400*                      YIELD) AND TRX-TAXA FOR THE MONTHLY
001500*                      RENDIMENTO RUN
001600*****************************************************************
001700 01  TRANSACTION-REQUEST-RECORD.
001800     05  TRX-TIPO                PIC X(1).
001900         88  TRX-TIPO-DEPOSITO       VALUE "D".
002000         88  TRX-TIPO-SAQUE          VALUE "S".
002100         88  TRX-TIPO-TRANSFERENCIA  VALUE "T".
002200         88  TRX-TIPO-RENDIMENTO     VALUE "R".
002300     05  TRX-CONTA-ORIGEM        PIC X(6).
002400     05  TRX-CONTA-DESTINO       PIC X(6).
002500*--------------------------------------------------------------*
002600*    TRX-VALOR HOLDS THE AMOUNT FOR D/S/T; FOR TYPE "R" IT IS   *
002700*    UNUSED AND LEFT ZERO - THE RATE TO APPLY COMES FROM        *
002800*    TRX-TAXA INSTEAD (SEE CR-1088)                             *
002900*--------------------------------------------------------------*
003000     05  TRX-VALOR               PIC S9(9)V99 COMP-3.
003100     05  TRX-TAXA                PIC S9(1)V9(4) COMP-3.
003200     05  FILLER                  PIC X(20).
