000100******************************************************************
000200* PROGRAM-ID.  LEDG05
000300* AUTHOR.      J. CANO
000400* INSTALLATION. UNIZARBANK - LEDGER OPERATIONS
000500* DATE-WRITTEN. 02/08/1999
000600* DATE-COMPILED.
000700* SECURITY.    UNIZARBANK INTERNAL - LEDGER OPERATIONS ONLY
000800*
000900* CHANGE LOG
001000*   02/08/1999 JCANO   ORIGINAL - STATEMENT-REPORT WRITER,        JCAN99  
001100*                      REWORKED FROM THE OLD BALANCE-QUERY SCREEN
001200*                      AND THE OLD TRANSFER-LISTING SCREEN INTO
001300*                      ONE END-OF-RUN PRINT PROGRAM, CALLED BY
001400*                      LEDG01 AFTER ALL REQUESTS ARE POSTED
001500*   06/14/1999 JCANO   Y2K - RUN-DATE BANNER NOW CARRIES A        JCAN99  
001600*                      4-DIGIT YEAR
001700*   08/09/2000 JCANO   FINAL TOTAL LINE NOW SHOWS THE REJECTED    JCAN00  
001800*                      COUNT PASSED IN FROM LEDG01, SO THE
001900*                      RECONCILIATION DESK DOES NOT HAVE TO
002000*                      CROSS THE REJECTED-REQUESTS FILE BY HAND
002100*   03/02/2004 LFUENTE CR-1088 - AN ACCOUNT WITH NO POSTED        LFUE04  
002200*                      MOVEMENT NOW PRINTS RPT-NOMOV-LINE INSTEAD
002300*                      OF A BLANK DETAIL SECTION
002400*   11/30/2004 LFUENTE CR-1103 - TRANSFER DETAIL LINES NOW SHOW   LFUE04  
002500*                      ENVIADA/RECEBIDA DEPENDING ON WHICH SIDE
002600*                      OF THE TRANSFER THIS ACCOUNT WAS ON
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. LEDG05.
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT STATEMENT-REPORT
003900         ASSIGN TO RPTFILE
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS FS-RPT.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  STATEMENT-REPORT.
004600 01  RPT-STATEMENT-REPORT.
004700     05  RPT-LINE-TEXT           PIC X(122).
004800     05  FILLER                  PIC X(10).
004900
005000 WORKING-STORAGE SECTION.
005100 COPY LFRPTLN.
005200
005300 77  FS-RPT                   PIC X(2).
005400
005500 01  ACCT-SCAN-IDX             PIC 9(4) COMP.
005600 01  CUST-SCAN-IDX             PIC 9(4) COMP.
005700 01  HIST-SCAN-IDX             PIC 9(4) COMP.
005800 01  CUST-FOUND-SWITCH         PIC X(1).
005900     88  CUSTOMER-FOUND               VALUE "Y".
006000     88  CUSTOMER-NOT-FOUND            VALUE "N".
006100 01  CUST-NOME-FOUND           PIC X(40).
006200
006300 01  TOTAL-SALDO-FINAL         PIC S9(11)V99 COMP-3.
006400 01  TOTAL-POSTED-DISP         PIC 9(8).
006500 01  REJECT-COUNT-DISP         PIC 9(4).
006600
006700 01  DET-VALOR                 PIC S9(9)V99 COMP-3.
006800 01  DET-VALOR-ED               PIC Z(7)9.99.
006900
007000*--------------------------------------------------------------*
007100*    RUN DATE STAMPED ON THE BANNER LINE                       *
007200*--------------------------------------------------------------*
007300 01  FECHA-HOY                 PIC 9(8).
007400 01  FECHA-HOY-ALT REDEFINES FECHA-HOY.
007500     05  FECHA-ANO             PIC 9(4).
007600     05  FECHA-MES             PIC 9(2).
007700     05  FECHA-DIA             PIC 9(2).
007800 01  FECHA-ED                  PIC X(10).
007900
008000 01  HORA-AGORA                 PIC 9(8).
008100 01  HORA-AGORA-ALT REDEFINES HORA-AGORA.
008200     05  HORA-HH                PIC 9(2).
008300     05  HORA-MM                PIC 9(2).
008400     05  HORA-SS                PIC 9(2).
008500     05  HORA-CENT              PIC 9(2).
008600
008700 LINKAGE SECTION.
008800 COPY LFACTBL.
008900 COPY LFCUSTBL.
009000 01  TOTAL-POSTED              PIC 9(8) COMP.
009100 01  REJECT-COUNT              PIC 9(4) COMP.
009200
009300 PROCEDURE DIVISION USING ACCOUNT-TABLE CUSTOMER-TABLE
009400         TOTAL-POSTED REJECT-COUNT.
009500
009600 0000-MAIN-LOGIC.
009700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
009800     PERFORM 2000-PRINT-BANNER THRU 2000-EXIT.
009900     PERFORM 3000-PRINT-ALL-ACCOUNTS THRU 3000-EXIT.
010000     PERFORM 4000-PRINT-FINAL-TOTALS THRU 4000-EXIT.
010100     CLOSE STATEMENT-REPORT.
010200     EXIT PROGRAM.
010300
010400 1000-INITIALIZE.
010500     OPEN OUTPUT STATEMENT-REPORT.
010600     IF FS-RPT NOT = "00"
010700         DISPLAY "LEDG05 - REPORT OPEN ERROR, RUN ABORTED"
010800         STOP RUN.
010900     MOVE 0 TO TOTAL-SALDO-FINAL.
011000     ACCEPT FECHA-HOY FROM DATE YYYYMMDD.
011100     ACCEPT HORA-AGORA FROM TIME.
011200     STRING FECHA-DIA "/" FECHA-MES "/" FECHA-ANO
011300         DELIMITED BY SIZE INTO FECHA-ED.
011400
011500 1000-EXIT.
011600     EXIT.
011700
011800 2000-PRINT-BANNER.
011900     MOVE RPT-BANNER-LINE TO RPT-STATEMENT-REPORT.
012000     WRITE RPT-STATEMENT-REPORT AFTER ADVANCING C01.
012100     MOVE SPACES TO RPT-DET-TEXTO.
012200     STRING "EMISSAO: " FECHA-ED "  " HORA-HH ":"
012300         HORA-MM
012400         DELIMITED BY SIZE INTO RPT-DET-TEXTO.
012500     MOVE RPT-DETAIL-LINE TO RPT-STATEMENT-REPORT.
012600     WRITE RPT-STATEMENT-REPORT.
012700
012800 2000-EXIT.
012900     EXIT.
013000
013100 3000-PRINT-ALL-ACCOUNTS.
013200     PERFORM 3100-PRINT-ONE-ACCOUNT THRU 3100-EXIT
013300         VARYING ACCT-SCAN-IDX FROM 1 BY 1
013400         UNTIL ACCT-SCAN-IDX > ACCT-COUNT.
013500     GO TO 3000-EXIT.
013600
013700 3100-PRINT-ONE-ACCOUNT.
013800     SET ACCT-IDX TO ACCT-SCAN-IDX.
013900     PERFORM 3110-FIND-CUSTOMER-NAME THRU 3110-EXIT.
014000     PERFORM 3120-PRINT-HEADING THRU 3120-EXIT.
014100
014200     IF ACCT-QTD-HISTORICO(ACCT-IDX) = 0
014300         MOVE RPT-NOMOV-LINE TO RPT-STATEMENT-REPORT
014400         WRITE RPT-STATEMENT-REPORT
014500     ELSE
014600         PERFORM 3200-PRINT-HISTORY-LINE THRU 3200-EXIT
014700             VARYING HIST-SCAN-IDX FROM 1 BY 1
014800             UNTIL HIST-SCAN-IDX >
014900                 ACCT-QTD-HISTORICO(ACCT-IDX).
015000
015100     PERFORM 3130-PRINT-CONTROL-BREAK THRU 3130-EXIT.
015200     ADD ACCT-SALDO-ATUAL(ACCT-IDX) TO
015300             TOTAL-SALDO-FINAL.
015400
015500 3100-EXIT.
015600     EXIT.
015700
015800 3110-FIND-CUSTOMER-NAME.
015900     MOVE "N" TO CUST-FOUND-SWITCH.
016000     MOVE SPACES TO CUST-NOME-FOUND.
016100     PERFORM 3111-SCAN-CUSTOMER THRU 3111-EXIT
016200         VARYING CUST-SCAN-IDX FROM 1 BY 1
016300         UNTIL CUST-SCAN-IDX > CUST-COUNT
016400             OR CUSTOMER-FOUND.
016500
016600 3110-EXIT.
016700     EXIT.
016800
016900 3111-SCAN-CUSTOMER.
017000     IF CUST-CPF(CUST-SCAN-IDX) =
017100             ACCT-CPF(ACCT-IDX)
017200         MOVE "Y" TO CUST-FOUND-SWITCH
017300         MOVE CUST-NOME(CUST-SCAN-IDX) TO
017400                 CUST-NOME-FOUND.
017500
017600 3111-EXIT.
017700     EXIT.
017800
017900 3120-PRINT-HEADING.
018000     MOVE ACCT-NUMERO(ACCT-IDX) TO RPT-HDG-NUMERO.
018100     MOVE ACCT-AGENCIA(ACCT-IDX) TO RPT-HDG-AGENCIA.
018200     MOVE CUST-NOME-FOUND TO RPT-HDG-NOME.
018300     IF ACCT-IS-CORRENTE(ACCT-IDX)
018400         MOVE "CORRENTE" TO RPT-HDG-TIPO
018500     ELSE
018600         MOVE "POUPANCA" TO RPT-HDG-TIPO.
018700     MOVE ACCT-SALDO-INICIAL(ACCT-IDX) TO RPT-HDG-SALDO.
018800     MOVE RPT-ACCOUNT-HEADING-LINE TO RPT-STATEMENT-REPORT.
018900     WRITE RPT-STATEMENT-REPORT.
019000
019100 3120-EXIT.
019200     EXIT.
019300
019400 3130-PRINT-CONTROL-BREAK.
019500     MOVE ACCT-QTD-TRANSACOES(ACCT-IDX) TO RPT-CB-QTD.
019600     MOVE ACCT-MOVIMENTO-NETO(ACCT-IDX) TO RPT-CB-NETO.
019700     MOVE ACCT-SALDO-ATUAL(ACCT-IDX) TO RPT-CB-SALDO.
019800     MOVE RPT-CONTROL-BREAK-LINE TO RPT-STATEMENT-REPORT.
019900     WRITE RPT-STATEMENT-REPORT.
020000
020100 3130-EXIT.
020200     EXIT.
020300
020400 3200-PRINT-HISTORY-LINE.
020500*    BUSINESS RULE 6 - STATEMENT-LINE FORMATTING.  TIPO "D" AND
020600*    "R" PRINT IDENTICALLY (BOTH POSTED THROUGH THE DEPOSIT
020700*    RULE); TIPO "T" WORDING DEPENDS ON WHETHER THIS VIEWING
020800*    ACCOUNT WAS THE ORIGIN OR THE DESTINATION LEG
020900     SET HIST-IDX TO HIST-SCAN-IDX.
021000     MOVE HIST-VALOR(ACCT-IDX HIST-IDX) TO DET-VALOR.
021100     MOVE DET-VALOR TO DET-VALOR-ED.
021200     MOVE SPACES TO RPT-DET-TEXTO.
021300
021400     IF HIST-TIPO(ACCT-IDX HIST-IDX) = "S"
021500         STRING "DATA: " HIST-DATA(ACCT-IDX HIST-IDX)
021600             " | HORARIO: " HIST-HORA(ACCT-IDX HIST-IDX)
021700             " - SAQUE de R$ " DET-VALOR-ED
021800             DELIMITED BY SIZE INTO RPT-DET-TEXTO
021900     ELSE IF HIST-TIPO(ACCT-IDX HIST-IDX) = "T"
022000         IF HIST-CONTA-ORIGEM(ACCT-IDX HIST-IDX) =
022100                 ACCT-NUMERO(ACCT-IDX)
022200             STRING "DATA: "
022300                 HIST-DATA(ACCT-IDX HIST-IDX)
022400                 " | HORARIO: "
022500                 HIST-HORA(ACCT-IDX HIST-IDX)
022600                 " - TRANSFERENCIA feita para conta "
022700                 HIST-CONTA-DESTINO(ACCT-IDX HIST-IDX)
022800                 " | Valor: R$ " DET-VALOR-ED
022900                 DELIMITED BY SIZE INTO RPT-DET-TEXTO
023000         ELSE
023100             STRING "DATA: "
023200                 HIST-DATA(ACCT-IDX HIST-IDX)
023300                 " | HORARIO: "
023400                 HIST-HORA(ACCT-IDX HIST-IDX)
023500                 " - TRANSFERENCIA recebida da conta "
023600                 HIST-CONTA-ORIGEM(ACCT-IDX HIST-IDX)
023700                 " | Valor: R$ " DET-VALOR-ED
023800                 DELIMITED BY SIZE INTO RPT-DET-TEXTO
023900     ELSE
024000         STRING "DATA: " HIST-DATA(ACCT-IDX HIST-IDX)
024100             " | HORARIO: " HIST-HORA(ACCT-IDX HIST-IDX)
024200             " - DEPOSITO de R$ " DET-VALOR-ED
024300             DELIMITED BY SIZE INTO RPT-DET-TEXTO.
024400
024500     MOVE RPT-DETAIL-LINE TO RPT-STATEMENT-REPORT.
024600     WRITE RPT-STATEMENT-REPORT.
024700
024800 3200-EXIT.
024900     EXIT.
025000
025100 3000-EXIT.
025200     EXIT.
025300
025400 4000-PRINT-FINAL-TOTALS.
025500     MOVE TOTAL-POSTED TO TOTAL-POSTED-DISP.
025600     MOVE REJECT-COUNT TO REJECT-COUNT-DISP.
025700     MOVE ACCT-COUNT TO RPT-FT-CONTAS.
025800     MOVE TOTAL-POSTED-DISP TO RPT-FT-TRX.
025900     MOVE REJECT-COUNT-DISP TO RPT-FT-REJ.
026000     MOVE TOTAL-SALDO-FINAL TO RPT-FT-SALDO.
026100     MOVE RPT-FINAL-TOTAL-LINE TO RPT-STATEMENT-REPORT.
026200     WRITE RPT-STATEMENT-REPORT.
026300
026400 4000-EXIT.
026500     EXIT.
