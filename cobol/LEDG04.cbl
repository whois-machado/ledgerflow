000100******************************************************************
000200* PROGRAM-ID.  LEDG04
000300* AUTHOR.      J. CANO
000400* INSTALLATION. UNIZARBANK - LEDGER OPERATIONS
000500* DATE-WRITTEN. 03/15/1999
000600* DATE-COMPILED.
000700* SECURITY.    UNIZARBANK INTERNAL - LEDGER OPERATIONS ONLY
000800*
000900* CHANGE LOG
001000*   03/15/1999 JCANO   ORIGINAL - TRANSFER POSTING ENGINE.        JCAN99  
001100*                      CALLS LEDG03 FOR THE ORIGIN LEG AND, ONLY
001200*                      IF THAT SUCCEEDS, LEDG02 FOR THE
001300*                      DESTINATION LEG - NEVER THE OTHER WAY
001400*                      ROUND
001500*   06/14/1999 JCANO   Y2K - NO 2-DIGIT YEAR FIELD KEPT ANYWHERE  JCAN99  
001600*                      IN THIS PROGRAM
001700*   08/09/2000 JCANO   SELF-TRANSFER REJECT ADDED AFTER A TELLER  JCAN00  
001800*                      SCRIPT ERROR POSTED A CONTA-ORIGEM/DESTINO
001900*                      PAIR THAT WERE THE SAME ACCOUNT
002000*   11/30/2004 LFUENTE CR-1103 - NO LOGIC CHANGE, COMMENTS ONLY   LFUE04  
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. LEDG04.
002400
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700
002800 INPUT-OUTPUT SECTION.
002900
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200 01  RESULTADO-ORIGEM.
003300     05  STATUS-ORIGEM        PIC X(1).
003400     05  MOTIVO-ORIGEM        PIC X(60).
003500     05  FILLER                  PIC X(4).
003600 01  RESULTADO-ORIGEM-RAW REDEFINES RESULTADO-ORIGEM
003700         PIC X(65).
003800
003900 01  RESULTADO-DESTINO.
004000     05  STATUS-DESTINO       PIC X(1).
004100     05  MOTIVO-DESTINO       PIC X(60).
004200     05  FILLER                  PIC X(4).
004300 01  RESULTADO-DESTINO-RAW REDEFINES RESULTADO-DESTINO
004400         PIC X(65).
004500
004600 LINKAGE SECTION.
004700*    ACCOUNT-TABLE IS THE CALLER'S ARGUMENT, NOT THIS
004800*    PROGRAM'S OWN STORAGE - MUST LIVE HERE, NOT IN
004900*    WORKING-STORAGE, OR THE ORIGIN-LEG BACKOUT BELOW NEVER
005000*    REACHES LEDG01'S COPY OF THE TABLE
005100 COPY LFACTBL.
005200 01  IDX-ORIGEM               PIC 9(4) COMP.
005300 01  IDX-DESTINO              PIC 9(4) COMP.
005400 01  VALOR                    PIC S9(9)V99 COMP-3.
005500 01  ENGINE-STATUS                   PIC X(1).
005600     88  ENGINE-STATUS-OK                VALUE "Y".
005700     88  ENGINE-STATUS-REJECTED          VALUE "N".
005800 01  MOTIVO                   PIC X(60).
005900
006000 PROCEDURE DIVISION USING ACCOUNT-TABLE IDX-ORIGEM
006100         IDX-DESTINO VALOR ENGINE-STATUS MOTIVO.
006200
006300 1000-POST-TRANSFER.
006400*    BUSINESS RULE 4 - TRANSFER VALIDATION AND ATOMICITY.  THE
006500*    AMOUNT-POSITIVE CHECK IS NOT DUPLICATED HERE - LEDG03 BELOW
006600*    REJECTS A NON-POSITIVE VALOR WITH THE SAME WORDING A
006700*    PLAIN WITHDRAWAL WOULD GET
006800     MOVE "N" TO ENGINE-STATUS.
006900     MOVE SPACES TO MOTIVO.
007000
007100     IF IDX-ORIGEM = IDX-DESTINO
007200         MOVE "Voce nao pode transferir para si mesmo."
007300             TO MOTIVO
007400         GO TO 1000-EXIT.
007500
007600     CALL "LEDG03" USING ACCOUNT-TABLE IDX-ORIGEM
007700         VALOR STATUS-ORIGEM MOTIVO-ORIGEM.
007800
007900     IF STATUS-ORIGEM NOT = "Y"
008000         MOVE MOTIVO-ORIGEM TO MOTIVO
008100         GO TO 1000-EXIT.
008200
008300*    ORIGIN LEG POSTED - DESTINATION LEG APPLIES THE DEPOSIT
008400*    RULE, WHICH CAN ONLY FAIL ON A NON-POSITIVE AMOUNT, ALREADY
008500*    RULED OUT ABOVE.  IF THIS EVER CHANGES, THE ORIGIN LEG
008600*    POSTED ABOVE MUST BE BACKED OUT HERE BEFORE RETURNING.
008700     CALL "LEDG02" USING ACCOUNT-TABLE IDX-DESTINO
008800         VALOR STATUS-DESTINO MOTIVO-DESTINO.
008900
009000     IF STATUS-DESTINO NOT = "Y"
009100         SET ACCT-IDX TO IDX-ORIGEM
009200         ADD VALOR TO ACCT-SALDO-ATUAL(ACCT-IDX)
009300         MOVE MOTIVO-DESTINO TO MOTIVO
009400         GO TO 1000-EXIT.
009500
009600     MOVE "Y" TO ENGINE-STATUS.
009700
009800 1000-EXIT.
009900     EXIT PROGRAM.
