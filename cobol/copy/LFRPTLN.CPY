000100*****************************************************************
000200* LFRPTLN.CPY
000300* Print-line layouts for the STATEMENT-REPORT, used only by
000400* LEDG05.  Each 01 is built field by field in WORKING-STORAGE
000500* and WRITTEN to RPT-STATEMENT-REPORT a line at a time - same
000600* MOVE-then-WRITE habit the old transfer-listing screen used,
000700* just without a CRT screen underneath it.
000800*
000900* HISTORY
001000*   1999-02-08 JCANO   ORIGINAL BANNER/HEADING/DETAIL LINES       JCAN99  
001100*   2004-03-02 LFUENTE CR-1088: ADDED RPT-NOMOV-LINE (AN ACCOUNT  LFUE04  
001200*                      WITH NO POSTED MOVEMENT USED TO PRINT A
001300*                      BLANK DETAIL SECTION - CONFUSED THE
001400*                      RECONCILIATION CLERKS)
001500*****************************************************************
001600 01  RPT-BANNER-LINE.
001700     05  RPT-BAN-TEXT            PIC X(60)
001800             VALUE "=== BEM-VINDO AO LEDGERFLOW ===".
001900     05  FILLER                  PIC X(20).
002000
002100 01  RPT-ACCOUNT-HEADING-LINE.
002200     05  RPT-HDG-LIT-CONTA       PIC X(8)  VALUE "CONTA: ".
002300     05  RPT-HDG-NUMERO          PIC X(6).
002400     05  RPT-HDG-LIT-AGE         PIC X(10) VALUE "  AGENCIA:".
002500     05  RPT-HDG-AGENCIA         PIC X(4).
002600     05  RPT-HDG-LIT-TIT         PIC X(12) VALUE "  TITULAR: ".
002700     05  RPT-HDG-NOME            PIC X(40).
002800     05  RPT-HDG-LIT-TIPO        PIC X(8)  VALUE "  TIPO: ".
002900     05  RPT-HDG-TIPO            PIC X(10).
003000     05  RPT-HDG-LIT-SALDO       PIC X(18) VALUE
003100             "  SALDO INICIAL: ".
003200     05  RPT-HDG-SALDO           PIC -(7)9.99.
003300     05  FILLER                  PIC X(10).
003400
003500 01  RPT-DETAIL-LINE.
003600     05  RPT-DET-TEXTO           PIC X(100).
003700
003800 01  RPT-NOMOV-LINE.
003900     05  RPT-NOM-TEXTO           PIC X(60)
004000             VALUE "NENHUMA TRANSACAO REALIZADA ATE O MOMENTO.".
004100     05  FILLER                  PIC X(40).
004200
004300 01  RPT-CONTROL-BREAK-LINE.
004400     05  RPT-CB-LIT-QTD          PIC X(20)
004500             VALUE "  TRANSACOES: ".
004600     05  RPT-CB-QTD              PIC ZZZ9.
004700     05  RPT-CB-LIT-NETO         PIC X(20)
004800             VALUE "  MOVIMENTO NETO: ".
004900     05  RPT-CB-NETO             PIC -(7)9.99.
005000     05  RPT-CB-LIT-SALDO        PIC X(20)
005100             VALUE "  SALDO FINAL: ".
005200     05  RPT-CB-SALDO            PIC -(7)9.99.
005300     05  FILLER                  PIC X(10).
005400
005500 01  RPT-FINAL-TOTAL-LINE.
005600     05  RPT-FT-LIT-CTAS         PIC X(20)
005700             VALUE "TOTAL CONTAS: ".
005800     05  RPT-FT-CONTAS           PIC ZZZ9.
005900     05  RPT-FT-LIT-TRX          PIC X(20)
006000             VALUE "  TOTAL TRANSACOES: ".
006100     05  RPT-FT-TRX              PIC Z(7)9.
006200     05  RPT-FT-LIT-REJ          PIC X(24)
006300             VALUE "  TOTAL REJEITADAS: ".
006400     05  RPT-FT-REJ              PIC ZZZZ9.
006500     05  RPT-FT-LIT-SALDO        PIC X(24)
006600             VALUE "  SALDO FINAL GERAL: ".
006700     05  RPT-FT-SALDO            PIC -(9)9.99.
006800     05  FILLER                  PIC X(10).
