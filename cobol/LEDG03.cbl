000100******************************************************************
000200* PROGRAM-ID.  LEDG03
000300* AUTHOR.      J. CANO
000400* INSTALLATION. UNIZARBANK - LEDGER OPERATIONS
000500* DATE-WRITTEN. 02/08/1999
000600* DATE-COMPILED.
000700* SECURITY.    UNIZARBANK INTERNAL - LEDGER OPERATIONS ONLY
000800*
000900* CHANGE LOG
001000*   02/08/1999 JCANO   ORIGINAL - WITHDRAWAL POSTING ENGINE,      JCAN99  
001100*                      CHECKING ACCOUNTS ONLY (OVERDRAFT TO THE
001200*                      LIMITE-CHEQUE ALLOWED)
001300*   07/30/1999 JCANO   ADDED THE SAVINGS BRANCH - POUPANCA        JCAN99  
001400*                      ACCOUNTS MAY NEVER GO BELOW ZERO, NO
001500*                      OVERDRAFT LIMIT APPLIES
001600*   06/14/1999 JCANO   Y2K - NO 2-DIGIT YEAR FIELD KEPT ANYWHERE  JCAN99  
001700*                      IN THIS PROGRAM
001800*   09/05/2001 MRUIZ   COMPUTE NOW SPECIFIES ROUNDED ON THE       MRUI01  
001900*                      BALANCE UPDATE, SAME AS LEDG02
002000*   11/30/2004 LFUENTE CR-1103 - ALSO CALLED BY LEDG04 FOR THE    LFUE04  
002100*                      ORIGIN LEG OF A TRANSFER; NO LOGIC CHANGE,
002200*                      SEE LEDG04 FOR THE ATOMICITY RULE
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. LEDG03.
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400 01  CENT-SALDO               PIC S9(11) COMP-3.
003500 01  CENT-SALDO-RAW REDEFINES CENT-SALDO PIC X(6).
003600 01  CENT-VALOR               PIC S9(11) COMP-3.
003700 01  CENT-LIMITE              PIC S9(9)  COMP-3.
003800 01  CENT-NOVO-SALDO          PIC S9(11) COMP-3.
003900 01  CENT-NOVO-SALDO-RAW REDEFINES CENT-NOVO-SALDO
004000         PIC X(6).
004100 01  CENT-PISO                PIC S9(11) COMP-3.
004200
004300 LINKAGE SECTION.
004400*    ACCOUNT-TABLE IS THE CALLER'S ARGUMENT, NOT THIS
004500*    PROGRAM'S OWN STORAGE - MUST LIVE HERE, NOT IN
004600*    WORKING-STORAGE, OR THE BALANCE UPDATE BELOW NEVER
004700*    REACHES LEDG01'S COPY OF THE TABLE
004800 COPY LFACTBL.
004900 01  IDX                      PIC 9(4) COMP.
005000 01  VALOR                    PIC S9(9)V99 COMP-3.
005100 01  ENGINE-STATUS                   PIC X(1).
005200     88  ENGINE-STATUS-OK                VALUE "Y".
005300     88  ENGINE-STATUS-REJECTED          VALUE "N".
005400 01  MOTIVO                   PIC X(60).
005500
005600 PROCEDURE DIVISION USING ACCOUNT-TABLE IDX VALOR
005700         ENGINE-STATUS MOTIVO.
005800
005900 1000-POST-WITHDRAWAL.
006000     MOVE "N" TO ENGINE-STATUS.
006100     MOVE SPACES TO MOTIVO.
006200
006300     IF VALOR NOT > 0
006400         MOVE "valor do saque deve ser positivo." TO MOTIVO
006500         GO TO 1000-EXIT.
006600
006700     SET ACCT-IDX TO IDX.
006800
006900     COMPUTE CENT-SALDO ROUNDED =
007000             ACCT-SALDO-ATUAL(ACCT-IDX) * 100.
007100     COMPUTE CENT-VALOR ROUNDED = VALOR * 100.
007200     SUBTRACT CENT-VALOR FROM CENT-SALDO
007300         GIVING CENT-NOVO-SALDO.
007400
007500     IF ACCT-IS-CORRENTE(ACCT-IDX)
007600         GO TO 2000-CHECKING-LIMIT-TEST.
007700
007800     IF ACCT-IS-POUPANCA(ACCT-IDX)
007900         GO TO 3000-SAVINGS-LIMIT-TEST.
008000
008100     MOVE "tipo de conta desconhecido." TO MOTIVO
008200     GO TO 1000-EXIT.
008300
008400 2000-CHECKING-LIMIT-TEST.
008500*    BUSINESS RULE 2 - OVERDRAFT TO THE LIMITE-CHEQUE ALLOWED
008600     COMPUTE CENT-LIMITE ROUNDED =
008700             ACCT-LIMITE-CHEQUE(ACCT-IDX) * 100.
008800     COMPUTE CENT-PISO = 0 - CENT-LIMITE.
008900
009000     IF CENT-NOVO-SALDO < CENT-PISO
009100         MOVE "Saldo e Limites excedidos!" TO MOTIVO
009200         GO TO 1000-EXIT.
009300
009400     GO TO 4000-APPLY.
009500
009600 3000-SAVINGS-LIMIT-TEST.
009700*    BUSINESS RULE 3 - NO OVERDRAFT ON SAVINGS ACCOUNTS
009800     IF CENT-NOVO-SALDO < 0
009900         MOVE "Saldo Insuficiente." TO MOTIVO
010000         GO TO 1000-EXIT.
010100
010200     GO TO 4000-APPLY.
010300
010400 4000-APPLY.
010500     COMPUTE ACCT-SALDO-ATUAL(ACCT-IDX) ROUNDED =
010600             CENT-NOVO-SALDO / 100.
010700     MOVE "Y" TO ENGINE-STATUS.
010800
010900 1000-EXIT.
011000     EXIT PROGRAM.
